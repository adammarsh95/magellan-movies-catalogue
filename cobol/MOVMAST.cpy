000100****************************************************************
000200*                                                                *
000300*    MOVQALIB  -  MOVMAST                                       *
000400*    MASTER FILE RECORD LAYOUT FOR THE MOVIE CATALOGUE SYSTEM   *
000500*                                                                *
000600*    ONE OCCURRENCE OF THIS RECORD EXISTS PER MOVIE TITLE ON    *
000700*    THE MOVIE MASTER FILE (LOGICAL FILE MOVMAST).  THE FILE    *
000800*    IS A PLAIN SEQUENTIAL FILE - THERE IS NO KEYED OR INDEXED  *
000900*    ACCESS METHOD AVAILABLE TO IT, SO MVM-TITLE IS TREATED AS  *
001000*    A UNIQUE KEY BY APPLICATION LOGIC ONLY (SEE MVC0200, PARA  *
001100*    220-CHECK-DUPLICATE-TITLE).                                *
001200*                                                                *
001300*    COPY THIS MEMBER WITH THE REPLACING PHRASE WHEN A PROGRAM  *
001400*    NEEDS MORE THAN ONE VIEW OF THE MASTER RECORD OPEN AT THE  *
001500*    SAME TIME (OLD MASTER / NEW MASTER), E.G.                  *
001600*                                                                *
001700*         COPY MOVMAST IN MOVQALIB                              *
001800*              REPLACING ==MVM-MASTER-RECORD== BY               *
001900*                        ==MVM-OLD-RECORD==.                    *
002000*                                                                *
002100*    MODIFIER         DATE        DESCRIPTION OF CHANGE         *
002200*    --------------------------------------------------------   *
002300*    R.OKAFOR       03/11/91   ORIGINAL MEMBER - CARVED OUT OF  *
002400*                              THE OLD FLAT CATALOGUE RECORD    *
002500*                              WHEN THE LOOK-UP SERVICE WAS     *
002600*                              REWRITTEN AS A NIGHTLY BATCH     *
002700*                              EXTRACT/UPDATE SUITE.  TPR 4412  *
002800*    R.OKAFOR       11/02/92   ADDED MVM-DIRECTOR-PRESENT AND   *
002900*                              MVM-RATING-PRESENT FLAGS TO      *
003000*                              CARRY THE NULL/NOT-SUPPLIED      *
003100*                              CASES THAT USED TO BE SQL NULL   *
003200*                              ON THE OLD DATABASE.  TPR 4481   *
003300*    S.VANCE        09/14/98   YEAR-2000 READINESS REVIEW - NO  *
003400*                              DATE FIELDS ON THIS RECORD, NO   *
003500*                              CHANGE REQUIRED.  TPR 5190       *
003600*    S.VANCE        02/08/00   ADDED MVM-RATING-EDIT REDEFINES  *
003700*                              FOR THE NEW EXCEPTION LISTING.   *
003800*                              TPR 5233                         *
003900*                                                                *
004000****************************************************************
004100*
004200 01  MVM-MASTER-RECORD.
004300*
004400*        MVM-TITLE IS THE UNIQUE KEY OF THE MASTER FILE.  A
004500*        BLANK TITLE NEVER REACHES THE MASTER - IT IS REJECTED
004600*        BY MVC0200 BEFORE THE RECORD IS BUILT.
004700*
004800     03  MVM-TITLE                    PIC X(40).
004900*
005000*        MVM-DIRECTOR IS THE DIRECTOR OF RECORD.  WHEN THE
005100*        TRANSACTION DID NOT SUPPLY ONE, THE FIELD IS LEFT
005200*        BLANK AND MVM-DIRECTOR-PRESENT IS SET TO "N".
005300*
005400     03  MVM-DIRECTOR                 PIC X(40).
005500*
005600*        MVM-RATING IS A WHOLE-NUMBER RATING, NO DECIMAL PLACES.
005700*        WHEN THE TRANSACTION DID NOT SUPPLY A RATING THE FIELD
005800*        IS ZERO AND MVM-RATING-PRESENT IS SET TO "N" - DO NOT
005900*        TEST MVM-RATING ALONE FOR "NOT SUPPLIED"; A GENUINE
006000*        RATING OF ZERO IS A VALID VALUE.
006100*
006200     03  MVM-RATING                   PIC S9(3).
006300     03  MVM-RATING-EDIT REDEFINES MVM-RATING
006400                                       PIC S999.
006500*
006600     03  MVM-RATING-PRESENT           PIC X(1).
006700         88  MVM-RATING-IS-PRESENT            VALUE "Y".
006800         88  MVM-RATING-IS-ABSENT             VALUE "N".
006900*
007000     03  MVM-DIRECTOR-PRESENT         PIC X(1).
007100         88  MVM-DIRECTOR-IS-PRESENT          VALUE "Y".
007200         88  MVM-DIRECTOR-IS-ABSENT           VALUE "N".
007300*
007400*        FILLER RESERVED FOR FUTURE EXPANSION OF THE MASTER
007500*        RECORD (GENRE, RELEASE-YEAR AND STUDIO WERE ALL
007600*        PROPOSED UNDER TPR 5201 AND SHELVED - SEE THE SUITE
007700*        README).
007800*
007900     03  FILLER                       PIC X(05).
