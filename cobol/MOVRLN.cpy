000100****************************************************************
000200*                                                                *
000300*    MOVQALIB  -  MOVRLN                                        *
000400*    CATALOGUE-REPORT PRINT LINE FOR THE MOVIE CATALOGUE        *
000500*    SYSTEM.  SHARED BY MVC0100 (FULL CATALOGUE EXTRACT) AND    *
000600*    MVC0300 (MOVIES-BY-DIRECTOR EXTRACT) - BOTH PRODUCE THE    *
000700*    SAME FLAT, UNBROKEN LISTING.                                *
000800*                                                                *
000900*    MODIFIER         DATE        DESCRIPTION OF CHANGE         *
001000*    --------------------------------------------------------   *
001100*    R.OKAFOR       03/18/91   ORIGINAL MEMBER.  TPR 4420        *
001200*    S.VANCE        02/08/00   ADDED MVR-HEADER-LINE AND         *
001300*                              MVR-TRAILER-LINE REDEFINES SO     *
001400*                              MVC0300 CAN STAMP THE DIRECTOR    *
001500*                              FILTER AT THE TOP OF THE REPORT.  *
001600*                              TPR 5233                          *
001700*                                                                *
001800****************************************************************
001900*
002000 01  MVR-REPORT-LINE.
002100     03  MVR-TITLE                    PIC X(40).
002200     03  FILLER                       PIC X(01) VALUE SPACE.
002300     03  MVR-DIRECTOR                 PIC X(40).
002400     03  FILLER                       PIC X(01) VALUE SPACE.
002500*
002600*        BLANK, NOT ZERO, WHEN THE MASTER RECORD CARRIES
002700*        MVM-RATING-PRESENT = "N" - SEE MVC0100 PARAGRAPH
002800*        150-WRITE-DETAIL-LINE.
002900*
003000     03  MVR-RATING                   PIC ZZ9.
003100     03  FILLER                       PIC X(07).
003200*
003300*        HEADER LINE - WRITTEN ONCE BY MVC0300 BEFORE THE
003400*        FIRST DETAIL LINE, IDENTIFYING THE DIRECTOR FILTER
003500*        IN EFFECT FOR THE RUN.
003600*
003700 01  MVR-HEADER-LINE REDEFINES MVR-REPORT-LINE.
003800     03  MVR-HDR-LITERAL              PIC X(18)
003900                                       VALUE "MOVIES DIRECTED BY".
004000     03  FILLER                       PIC X(01) VALUE SPACE.
004100     03  MVR-HDR-DIRECTOR             PIC X(40).
004200     03  FILLER                       PIC X(33).
004300*
004400*        TRAILER LINE - THE CONTROL TOTAL GIVING THE COUNT OF
004500*        MOVIES LISTED (AND, ON MVC0200'S CONTROL-TOTAL LINE,
004600*        ACCEPTED/REJECTED TRANSACTION COUNTS).
004700*
004800 01  MVR-TRAILER-LINE REDEFINES MVR-REPORT-LINE.
004900     03  MVR-TRL-LITERAL              PIC X(22)
005000                                       VALUE "TOTAL MOVIES LISTED . ".
005100     03  MVR-TRL-COUNT                PIC ZZZ,ZZ9.
005200     03  FILLER                       PIC X(63).
