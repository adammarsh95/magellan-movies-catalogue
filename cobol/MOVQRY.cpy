000100****************************************************************
000200*                                                                *
000300*    MOVQALIB  -  MOVQRY                                        *
000400*    DIRECTOR-QUERY REQUEST RECORD FOR MVC0300 - ONE RECORD     *
000500*    GIVING THE DIRECTOR NAME TO LIST FROM THE MOVIE MASTER.    *
000600*                                                                *
000700*    MODIFIER         DATE        DESCRIPTION OF CHANGE         *
000800*    --------------------------------------------------------   *
000900*    R.OKAFOR       04/02/91   ORIGINAL MEMBER.  TPR 4430        *
001000*                                                                *
001100****************************************************************
001200*
001300 01  MVQ-QUERY-RECORD.
001400*
001500*        MVQ-DIRECTOR IS COMPARED EXACT, NO CASE FOLDING, NO
001600*        PARTIAL MATCH - SEE MVC0300 PARAGRAPH
001700*        150-TEST-AND-WRITE-LINE.
001800*
001900     03  MVQ-DIRECTOR                 PIC X(40).
002000*
002100     03  FILLER                       PIC X(10).
