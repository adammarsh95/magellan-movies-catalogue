000100****************************************************************
000200*                                                                *
000300*    MVC0100  -  MOVIE CATALOGUE - BUILD FULL CATALOGUE EXTRACT *
000400*                                                                *
000500* PURPOSE: READS THE ENTIRE MOVIE MASTER FILE (MOVMAST) AND     *
000600*          WRITES ONE UNBROKEN LISTING OF THE CATALOGUE TO THE  *
000700*          CATALOGUE-REPORT FILE (MOVRPT), WITH A TRAILING      *
000800*          CONTROL-TOTAL LINE GIVING THE NUMBER OF MOVIES       *
000900*          LISTED.  NO FILTERING, NO CONTROL BREAKS - THIS IS   *
001000*          THE BATCH EQUIVALENT OF THE OLD "SELECT * FROM       *
001100*          MOVIE_TABLE" LOOK-UP CALL.                            *
001200* TPR #: 4415                                                    *
001300* ASSOCIATED FILES:          MOVMAST (INPUT), MOVRPT (OUTPUT)    *
001400* LOCAL & GLOBAL PARAMETERS: NONE                                *
001500* EXECUTION THREADS:         NIGHTLY CATALOGUE CYCLE, STEP 010   *
001600* COMPILATION INSTRUCTIONS:  NONE                                *
001700* EXECUTION INSTRUCTIONS:    RUN AFTER MVC0200 HAS COMPLETED SO  *
001800*                            THE EXTRACT REFLECTS THE RUN'S      *
001900*                            ADDS.                               *
002000* CLEANUP:                   NONE                                *
002100*                                                                 *
002200* MODIFIER         DATE        DESCRIPTION OF CHANGE             *
002300* ------------------------------------------------------------   *
002400* R.OKAFOR       03/20/91   INITIAL RELEASE.  TPR 4415            *
002500* R.OKAFOR       11/09/92   PICKED UP MVM-DIRECTOR-PRESENT AND    *
002600*                           MVM-RATING-PRESENT FROM THE REVISED   *
002700*                           MASTER LAYOUT - BLANK OUT THE PRINT   *
002800*                           LINE INSTEAD OF PRINTING ZERO/SPACES  *
002900*                           WHEN A FIELD WAS NEVER SUPPLIED.      *
003000*                           TPR 4481                              *
003100* S.VANCE        09/15/98   YEAR-2000 READINESS REVIEW - NO DATE  *
003200*                           FIELDS PROCESSED BY THIS PROGRAM.     *
003300*                           TPR 5190                              *
003400* S.VANCE        02/09/00   ADDED THE CONTROL-TOTAL TRAILER LINE  *
003500*                           (MVR-TRAILER-LINE) - AUDIT ASKED FOR  *
003600*                           A COUNT ON EVERY CATALOGUE RUN.       *
003700*                           TPR 5233                              *
003800*                                                                 *
003900****************************************************************
004000
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.     MVC0100.
004300 AUTHOR.         R.OKAFOR.
004400 INSTALLATION.   MOVIE CATALOGUE SYSTEMS GROUP.
004500 DATE-WRITTEN.   03/20/91.
004600 DATE-COMPILED.
004700 SECURITY.       UNCLASSIFIED.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005200 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MOVMAST ASSIGN TO "MOVMAST"
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-MOVMAST-FS.
006200
006300     SELECT MOVRPT  ASSIGN TO "MOVRPT"
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-MOVRPT-FS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MOVMAST
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 90 CHARACTERS.
007300     COPY MOVMAST IN MOVQALIB.
007400
007500 FD  MOVRPT
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 92 CHARACTERS.
007800     COPY MOVRLN IN MOVQALIB.
007900
008000 WORKING-STORAGE SECTION.
008100*
008200*    FILE STATUS WORK AREAS AND THEIR REDEFINED CONDITION
008300*    TABLES - THE HOUSE WAY OF NAMING END-OF-FILE AND ERROR
008400*    CONDITIONS INSTEAD OF TESTING THE RAW STATUS CODE.
008500*
008600 01  WS-MOVMAST-FS                    PIC X(02) VALUE SPACES.
008700 01  RE-MOVMAST-FS REDEFINES WS-MOVMAST-FS
008800                                      PIC 9(02).
008900     88  MOVMAST-SUCCESSFUL                   VALUE 00.
009000     88  MOVMAST-END-OF-FILE                  VALUE 10.
009100     88  MOVMAST-FILE-ERROR                   VALUE 30 THRU 99.
009200
009300 01  WS-MOVRPT-FS                     PIC X(02) VALUE SPACES.
009400 01  RE-MOVRPT-FS REDEFINES WS-MOVRPT-FS
009500                                      PIC 9(02).
009600     88  MOVRPT-SUCCESSFUL                    VALUE 00.
009700     88  MOVRPT-FILE-ERROR                    VALUE 30 THRU 99.
009800*
009900*    RUN CONTROLS.
010000*
010100 01  WS-SWITCHES.
010200     03  WS-MOVMAST-EOF-SW            PIC X(01) VALUE "N".
010300         88  MOVMAST-AT-EOF                    VALUE "Y".
010400     03  FILLER                       PIC X(01) VALUE SPACE.
010500
010600 01  WS-COUNTERS.
010700     03  WS-MOVIES-LISTED-CNT         PIC S9(7) COMP VALUE ZERO.
010800     03  FILLER                       PIC X(03) VALUE SPACES.
010900*
011000*    STANDALONE EDIT-WORK ITEM FOR THE OPERATOR CONSOLE MESSAGE -
011100*    THE COMP COUNTER ABOVE IS NOT EDITED FOR DISPLAY.
011200*
011300 77  WS-DISPLAY-COUNT-EDIT             PIC ZZZ,ZZ9 VALUE ZERO.
011400
011500 PROCEDURE DIVISION.
011600
011700 000-MAIN SECTION.
011800 000-MAIN-START.
011900     OPEN INPUT  MOVMAST
012000     IF NOT MOVMAST-SUCCESSFUL
012100         DISPLAY "MVC0100 - MOVMAST OPEN FAILED, STATUS "
012200                 WS-MOVMAST-FS
012300         GO TO 000-MAIN-ABEND
012400     END-IF
012500
012600     OPEN OUTPUT MOVRPT
012700     IF NOT MOVRPT-SUCCESSFUL
012800         DISPLAY "MVC0100 - MOVRPT OPEN FAILED, STATUS "
012900                 WS-MOVRPT-FS
013000         GO TO 000-MAIN-ABEND
013100     END-IF
013200
013300     PERFORM 100-BUILD-CATALOGUE THRU 100-EXIT
013400         UNTIL MOVMAST-AT-EOF
013500
013600     PERFORM 900-WRITE-TRAILER THRU 900-EXIT
013700
013800     CLOSE MOVMAST, MOVRPT
013900
014000     MOVE WS-MOVIES-LISTED-CNT     TO WS-DISPLAY-COUNT-EDIT
014100     DISPLAY "MVC0100 - MOVIES LISTED: " WS-DISPLAY-COUNT-EDIT
014200
014300     STOP RUN.
014400
014500 000-MAIN-ABEND.
014600     DISPLAY "MVC0100 - ABNORMAL TERMINATION"
014700     STOP RUN.
014800
014900 100-BUILD-CATALOGUE.
015000     READ MOVMAST
015100         AT END
015200             SET MOVMAST-AT-EOF TO TRUE
015300             GO TO 100-EXIT
015400     END-READ
015500
015600     IF NOT MOVMAST-SUCCESSFUL
015700         DISPLAY "MVC0100 - MOVMAST READ ERROR, STATUS "
015800                 WS-MOVMAST-FS
015900         SET MOVMAST-AT-EOF TO TRUE
016000         GO TO 100-EXIT
016100     END-IF
016200
016300     PERFORM 150-WRITE-DETAIL-LINE THRU 150-EXIT.
016400 100-EXIT.
016500     EXIT.
016600
016700 150-WRITE-DETAIL-LINE.
016800     MOVE SPACES             TO MVR-REPORT-LINE
016900     MOVE MVM-TITLE           TO MVR-TITLE
017000*
017100*        A DIRECTOR OR RATING THAT WAS NEVER SUPPLIED IS
017200*        PRINTED BLANK, NOT MOVED FROM A ZERO/SPACE FIELD -
017300*        THE PRESENCE FLAGS ARE THE ONLY THING THAT SAYS SO.
017400*
017500     IF MVM-DIRECTOR-IS-PRESENT
017600         MOVE MVM-DIRECTOR   TO MVR-DIRECTOR
017700     ELSE
017800         MOVE SPACES         TO MVR-DIRECTOR
017900     END-IF
018000
018100     IF MVM-RATING-IS-PRESENT
018200         MOVE MVM-RATING     TO MVR-RATING
018300     ELSE
018400         MOVE SPACES         TO MVR-RATING
018500     END-IF
018600
018700     WRITE MVR-REPORT-LINE
018800
018900     IF NOT MOVRPT-SUCCESSFUL
019000         DISPLAY "MVC0100 - MOVRPT WRITE ERROR, STATUS "
019100                 WS-MOVRPT-FS
019200     END-IF
019300
019400     ADD 1 TO WS-MOVIES-LISTED-CNT.
019500 150-EXIT.
019600     EXIT.
019700
019800 900-WRITE-TRAILER.
019900     MOVE SPACES              TO MVR-TRAILER-LINE
020000     MOVE "TOTAL MOVIES LISTED . " TO MVR-TRL-LITERAL
020100     MOVE WS-MOVIES-LISTED-CNT     TO MVR-TRL-COUNT
020200     WRITE MVR-TRAILER-LINE.
020300 900-EXIT.
020400     EXIT.
