000100****************************************************************
000200*                                                                *
000300*    MVC0300  -  MOVIE CATALOGUE - MOVIES BY DIRECTOR EXTRACT   *
000400*                                                                *
000500* PURPOSE: READS A SINGLE DIRECTOR-QUERY REQUEST (MOVQRY) AND   *
000600*          LISTS, FROM THE MOVIE MASTER (MOVMAST), EVERY MOVIE  *
000700*          WHOSE DIRECTOR MATCHES EXACTLY - NO CASE FOLDING, NO *
000800*          PARTIAL MATCH - MIRRORING THE OLD "WHERE DIRECTOR =  *
000900*          ?" LOOK-UP CALL.  A MOVIE WITH NO DIRECTOR ON RECORD *
001000*          CAN NEVER MATCH.                                      *
001100* TPR #: 4430                                                    *
001200* ASSOCIATED FILES:          MOVQRY (INPUT), MOVMAST (INPUT),    *
001300*                            MOVRPT (OUTPUT)                     *
001400* LOCAL & GLOBAL PARAMETERS: NONE                                *
001500* EXECUTION THREADS:         ON DEMAND, OPERATOR-SUBMITTED       *
001600* COMPILATION INSTRUCTIONS:  NONE                                *
001700* EXECUTION INSTRUCTIONS:    MOVQRY MUST CONTAIN EXACTLY ONE     *
001800*                            RECORD.                             *
001900* CLEANUP:                   NONE                                *
002000*                                                                 *
002100* MODIFIER         DATE        DESCRIPTION OF CHANGE             *
002200* ------------------------------------------------------------   *
002300* R.OKAFOR       04/02/91   INITIAL RELEASE.  TPR 4430            *
002400* S.VANCE        09/15/98   YEAR-2000 READINESS REVIEW - NO DATE  *
002500*                           FIELDS PROCESSED BY THIS PROGRAM.     *
002600*                           TPR 5190                              *
002700* S.VANCE        02/09/00   ADDED THE HEADER LINE STAMPING THE    *
002800*                           DIRECTOR FILTER AND THE CONTROL-      *
002900*                           TOTAL TRAILER LINE - OPERATIONS WAS   *
003000*                           GETTING BLANK REPORTS AND COULDN'T    *
003100*                           TELL IF THE QUERY RAN.  TPR 5233      *
003200*                                                                 *
003300****************************************************************
003400
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     MVC0300.
003700 AUTHOR.         R.OKAFOR.
003800 INSTALLATION.   MOVIE CATALOGUE SYSTEMS GROUP.
003900 DATE-WRITTEN.   04/02/91.
004000 DATE-COMPILED.
004100 SECURITY.       UNCLASSIFIED.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  TANDEM-NONSTOP.
004600 OBJECT-COMPUTER.  TANDEM-NONSTOP.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CONSOLE IS CONSOLE.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT MOVQRY  ASSIGN TO "MOVQRY"
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-MOVQRY-FS.
005700
005800     SELECT MOVMAST ASSIGN TO "MOVMAST"
005900         ORGANIZATION IS SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS WS-MOVMAST-FS.
006200
006300     SELECT MOVRPT  ASSIGN TO "MOVRPT"
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-MOVRPT-FS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MOVQRY
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 50 CHARACTERS.
007300     COPY MOVQRY IN MOVQALIB.
007400
007500 FD  MOVMAST
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 90 CHARACTERS.
007800     COPY MOVMAST IN MOVQALIB.
007900
008000 FD  MOVRPT
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 92 CHARACTERS.
008300     COPY MOVRLN IN MOVQALIB.
008400
008500 WORKING-STORAGE SECTION.
008600*
008700*    PROGRAM IDENTIFICATION HEADER - THE ON-DEMAND OPERATOR-
008800*    SUBMITTED SUITE STAMPS EVERY CONSOLE MESSAGE FROM THIS
008900*    GROUP RATHER THAN A HARD-CODED LITERAL, SO THE MESSAGE
009000*    STILL IDENTIFIES THE PROGRAM CORRECTLY IF THIS SOURCE IS
009100*    EVER COPIED FORWARD UNDER A NEW PROGRAM-ID.
009200*
009300 01  WS-PROGRAM-ID-WORK.
009400     03  WS-SUBSYSTEM-ID               PIC X(02) VALUE "MV".
009500     03  WS-PROGRAM-NAME               PIC X(08) VALUE "MVC0300".
009600     03  FILLER                        PIC X(05) VALUE SPACES.
009700*
009800*    FILE STATUS WORK AREAS AND THEIR REDEFINED CONDITION
009900*    TABLES - ONE PER FILE.
010000*
010100 01  WS-MOVQRY-FS                     PIC X(02) VALUE SPACES.
010200 01  RE-MOVQRY-FS REDEFINES WS-MOVQRY-FS
010300                                      PIC 9(02).
010400     88  MOVQRY-SUCCESSFUL                    VALUE 00.
010500     88  MOVQRY-END-OF-FILE                   VALUE 10.
010600     88  MOVQRY-FILE-ERROR                    VALUE 30 THRU 99.
010700
010800 01  WS-MOVMAST-FS                    PIC X(02) VALUE SPACES.
010900 01  RE-MOVMAST-FS REDEFINES WS-MOVMAST-FS
011000                                      PIC 9(02).
011100     88  MOVMAST-SUCCESSFUL                   VALUE 00.
011200     88  MOVMAST-END-OF-FILE                  VALUE 10.
011300     88  MOVMAST-FILE-ERROR                   VALUE 30 THRU 99.
011400
011500 01  WS-MOVRPT-FS                     PIC X(02) VALUE SPACES.
011600 01  RE-MOVRPT-FS REDEFINES WS-MOVRPT-FS
011700                                      PIC 9(02).
011800     88  MOVRPT-SUCCESSFUL                    VALUE 00.
011900     88  MOVRPT-FILE-ERROR                    VALUE 30 THRU 99.
012000*
012100*    RUN CONTROLS AND THE DIRECTOR FILTER CARRIED FORWARD
012200*    FROM THE QUERY REQUEST FOR THE LIFE OF THE RUN.
012300*
012400 01  WS-SWITCHES.
012500     03  WS-MOVMAST-EOF-SW            PIC X(01) VALUE "N".
012600         88  MOVMAST-AT-EOF                     VALUE "Y".
012700     03  FILLER                       PIC X(01) VALUE SPACE.
012800
012900 01  WS-QUERY-WORK.
013000     03  WS-QUERY-DIRECTOR            PIC X(40) VALUE SPACES.
013100     03  FILLER                       PIC X(09) VALUE SPACES.
013200
013300 01  WS-COUNTERS.
013400     03  WS-MOVIES-MATCHED-CNT        PIC S9(7) COMP VALUE ZERO.
013500     03  FILLER                       PIC X(03) VALUE SPACES.
013600*
013700*    STANDALONE EDIT-WORK ITEM FOR THE OPERATOR CONSOLE MESSAGE -
013800*    THE COMP COUNTER ABOVE IS NOT EDITED FOR DISPLAY.
013900*
014000 77  WS-DISPLAY-MATCHED-EDIT            PIC ZZZ,ZZ9 VALUE ZERO.
014100
014200 PROCEDURE DIVISION.
014300
014400 MAIN SECTION.
014500 MAIN-START.
014600     OPEN INPUT  MOVQRY
014700     IF NOT MOVQRY-SUCCESSFUL
014800         DISPLAY WS-PROGRAM-NAME " - MOVQRY OPEN FAILED, STATUS "
014900                 WS-MOVQRY-FS UPON CONSOLE
015000         GO TO MAIN-ABEND
015100     END-IF
015200
015300     OPEN INPUT  MOVMAST
015400     IF NOT MOVMAST-SUCCESSFUL
015500         DISPLAY WS-PROGRAM-NAME " - MOVMAST OPEN FAILED, STATUS "
015600                 WS-MOVMAST-FS UPON CONSOLE
015700         GO TO MAIN-ABEND
015800     END-IF
015900
016000     OPEN OUTPUT MOVRPT
016100     IF NOT MOVRPT-SUCCESSFUL
016200         DISPLAY WS-PROGRAM-NAME " - MOVRPT OPEN FAILED, STATUS "
016300                 WS-MOVRPT-FS UPON CONSOLE
016400         GO TO MAIN-ABEND
016500     END-IF
016600
016700     PERFORM 050-READ-QUERY-REQUEST THRU 050-EXIT
016800
016900     PERFORM 100-SCAN-MASTER-FILE THRU 100-EXIT
017000         UNTIL MOVMAST-AT-EOF
017100
017200     PERFORM 900-WRITE-TRAILER THRU 900-EXIT
017300
017400     CLOSE MOVQRY, MOVMAST, MOVRPT
017500
017600     MOVE WS-MOVIES-MATCHED-CNT    TO WS-DISPLAY-MATCHED-EDIT
017700     DISPLAY WS-PROGRAM-NAME " - MOVIES MATCHED: "
017800             WS-DISPLAY-MATCHED-EDIT UPON CONSOLE
017900
018000     STOP RUN.
018100
018200 MAIN-ABEND.
018300     DISPLAY WS-PROGRAM-NAME " - ABNORMAL TERMINATION" UPON CONSOLE
018400     STOP RUN.
018500*
018600*    050-READ-QUERY-REQUEST READS THE ONE DIRECTOR-QUERY
018700*    RECORD AND STAMPS THE REPORT HEADER WITH THE FILTER IN
018800*    EFFECT FOR THE RUN.
018900*
019000 050-READ-QUERY-REQUEST.
019100     READ MOVQRY
019200         AT END
019300             DISPLAY WS-PROGRAM-NAME " - MOVQRY HAS NO QUERY RECORD"
019400                     UPON CONSOLE
019500             GO TO 050-EXIT
019600     END-READ
019700
019800     IF NOT MOVQRY-SUCCESSFUL
019900         DISPLAY WS-PROGRAM-NAME " - MOVQRY READ ERROR, STATUS "
020000                 WS-MOVQRY-FS UPON CONSOLE
020100         GO TO 050-EXIT
020200     END-IF
020300
020400     MOVE MVQ-DIRECTOR TO WS-QUERY-DIRECTOR
020500
020600     MOVE SPACES          TO MVR-HEADER-LINE
020700     MOVE "MOVIES DIRECTED BY" TO MVR-HDR-LITERAL
020800     MOVE WS-QUERY-DIRECTOR    TO MVR-HDR-DIRECTOR
020900     WRITE MVR-HEADER-LINE.
021000 050-EXIT.
021100     EXIT.
021200*
021300*    100-SCAN-MASTER-FILE IS A PLAIN SEQUENTIAL SCAN OF THE
021400*    WHOLE MASTER - THERE IS NO DIRECTOR INDEX ON THIS FILE.
021500*
021600 100-SCAN-MASTER-FILE.
021700     READ MOVMAST
021800         AT END
021900             SET MOVMAST-AT-EOF TO TRUE
022000             GO TO 100-EXIT
022100     END-READ
022200
022300     IF NOT MOVMAST-SUCCESSFUL
022400         DISPLAY WS-PROGRAM-NAME " - MOVMAST READ ERROR, STATUS "
022500                 WS-MOVMAST-FS UPON CONSOLE
022600         SET MOVMAST-AT-EOF TO TRUE
022700         GO TO 100-EXIT
022800     END-IF
022900
023000     PERFORM 150-TEST-AND-WRITE-LINE THRU 150-EXIT.
023100 100-EXIT.
023200     EXIT.
023300*
023400*    150-TEST-AND-WRITE-LINE - EXACT, CASE-SENSITIVE MATCH
023500*    AGAINST THE DIRECTOR FILTER.  MVM-DIRECTOR-PRESENT MUST
023600*    BE "Y" - A MOVIE WITH NO DIRECTOR ON RECORD CANNOT MATCH
023700*    EVEN A BLANK FILTER.
023800*
023900 150-TEST-AND-WRITE-LINE.
024000     IF MVM-DIRECTOR-IS-PRESENT
024100         AND MVM-DIRECTOR = WS-QUERY-DIRECTOR
024200             MOVE SPACES          TO MVR-REPORT-LINE
024300             MOVE MVM-TITLE        TO MVR-TITLE
024400             MOVE MVM-DIRECTOR     TO MVR-DIRECTOR
024500
024600             IF MVM-RATING-IS-PRESENT
024700                 MOVE MVM-RATING   TO MVR-RATING
024800             ELSE
024900                 MOVE SPACES       TO MVR-RATING
025000             END-IF
025100
025200             WRITE MVR-REPORT-LINE
025300
025400             IF NOT MOVRPT-SUCCESSFUL
025500                 DISPLAY WS-PROGRAM-NAME
025600                         " - MOVRPT WRITE ERROR, STATUS "
025700                         WS-MOVRPT-FS UPON CONSOLE
025800             END-IF
025900
026000             ADD 1 TO WS-MOVIES-MATCHED-CNT
026100     END-IF.
026200 150-EXIT.
026300     EXIT.
026400*
026500*    900-WRITE-TRAILER - THE CONTROL TOTAL GIVING THE COUNT
026600*    OF MATCHING MOVIES.
026700*
026800 900-WRITE-TRAILER.
026900     MOVE SPACES              TO MVR-TRAILER-LINE
027000     MOVE "TOTAL MOVIES LISTED . " TO MVR-TRL-LITERAL
027100     MOVE WS-MOVIES-MATCHED-CNT    TO MVR-TRL-COUNT
027200     WRITE MVR-TRAILER-LINE.
027300 900-EXIT.
027400     EXIT.
