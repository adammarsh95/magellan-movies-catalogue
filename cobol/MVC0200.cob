000100****************************************************************
000200*                                                                *
000300*    MVC0200  -  MOVIE CATALOGUE - ADD MOVIE BATCH UPDATE       *
000400*                                                                *
000500* PURPOSE: READS THE ADD-MOVIE TRANSACTION FILE (MOVTXN) AND    *
000600*          APPLIES EACH TRANSACTION TO THE MOVIE MASTER FILE    *
000700*          (MOVMAST), REJECTING A BLANK TITLE OR A TITLE        *
000800*          ALREADY ON THE MASTER.  THE MASTER IS A PLAIN        *
000900*          SEQUENTIAL FILE WITH NO KEYED REWRITE ACCESS, SO     *
001000*          THIS PROGRAM FOLLOWS THE USUAL OLD-MASTER/           *
001100*          NEW-MASTER PATTERN: THE OLD MASTER IS COPIED IN      *
001200*          FULL TO THE NEW MASTER AND ACCEPTED TRANSACTIONS     *
001300*          ARE APPENDED TO IT.  THE OLD MASTER IS NOT DELETED   *
001400*          BY THIS PROGRAM - THE NIGHTLY JOB STREAM RENAMES     *
001500*          MOVNEW OVER MOVMAST AFTER THIS STEP COMPLETES        *
001600*          CLEAN.                                                *
001700* TPR #: 4412                                                    *
001800* ASSOCIATED FILES:          MOVMAST (INPUT), MOVNEW (OUTPUT),   *
001900*                            MOVTXN (INPUT)                      *
002000* LOCAL & GLOBAL PARAMETERS: NONE                                *
002100* EXECUTION THREADS:         NIGHTLY CATALOGUE CYCLE, STEP 005   *
002200* COMPILATION INSTRUCTIONS:  NONE                                *
002300* EXECUTION INSTRUCTIONS:    RUN BEFORE MVC0100 AND MVC0300 SO   *
002400*                            BOTH EXTRACTS SEE THE RUN'S ADDS.   *
002500*                            MOVNEW MUST BE RENAMED TO MOVMAST   *
002600*                            BY THE JOB STREAM BEFORE THE NEXT   *
002700*                            RUN OF THIS PROGRAM.                *
002800* CLEANUP:                   NONE                                *
002900*                                                                 *
003000* MODIFIER         DATE        DESCRIPTION OF CHANGE             *
003100* ------------------------------------------------------------   *
003200* R.OKAFOR       03/11/91   INITIAL RELEASE.  TPR 4412            *
003300* R.OKAFOR       11/09/92   ADDED DIRECTOR-PRESENT/RATING-        *
003400*                           PRESENT HANDLING TO MATCH THE         *
003500*                           REVISED MASTER LAYOUT.  TPR 4481      *
003600* S.VANCE        09/15/98   YEAR-2000 READINESS REVIEW - NO DATE  *
003700*                           FIELDS PROCESSED BY THIS PROGRAM.     *
003800*                           TPR 5190                              *
003900* S.VANCE        02/08/00   REPLACED THE IN-PLACE REWRITE LOGIC   *
004000*                           (WHICH NEVER WORKED AGAINST A PLAIN   *
004100*                           SEQUENTIAL FILE ON THIS SYSTEM) WITH  *
004200*                           THE OLD-MASTER/NEW-MASTER PATTERN     *
004300*                           AND AN IN-STORAGE TITLE TABLE FOR THE *
004400*                           DUPLICATE CHECK.  TPR 5233            *
004500*                                                                 *
004600****************************************************************
004700
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.     MVC0200.
005000 AUTHOR.         R.OKAFOR.
005100 INSTALLATION.   MOVIE CATALOGUE SYSTEMS GROUP.
005200 DATE-WRITTEN.   03/11/91.
005300 DATE-COMPILED.
005400 SECURITY.       UNCLASSIFIED.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005900 OBJECT-COMPUTER.  TANDEM-NONSTOP.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT MOVMAST ASSIGN TO "MOVMAST"
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-MOVMAST-FS.
006900
007000     SELECT MOVNEW  ASSIGN TO "MOVNEW"
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-MOVNEW-FS.
007400
007500     SELECT MOVTXN  ASSIGN TO "MOVTXN"
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-MOVTXN-FS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  MOVMAST
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 90 CHARACTERS.
008500     COPY MOVMAST IN MOVQALIB
008600          REPLACING ==MVM-MASTER-RECORD== BY ==MVM-OLD-RECORD==.
008700
008800 FD  MOVNEW
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 90 CHARACTERS.
009100     COPY MOVMAST IN MOVQALIB
009200          REPLACING ==MVM-MASTER-RECORD== BY ==MVM-NEW-RECORD==.
009300
009400 FD  MOVTXN
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 90 CHARACTERS.
009700     COPY MOVTXN IN MOVQALIB.
009800
009900 WORKING-STORAGE SECTION.
010000*
010100*    FILE STATUS WORK AREAS AND THEIR REDEFINED CONDITION
010200*    TABLES - ONE PER FILE, THE HOUSE WAY OF NAMING
010300*    END-OF-FILE AND ERROR CONDITIONS.
010400*
010500 01  WS-MOVMAST-FS                    PIC X(02) VALUE SPACES.
010600 01  RE-MOVMAST-FS REDEFINES WS-MOVMAST-FS
010700                                      PIC 9(02).
010800     88  MOVMAST-SUCCESSFUL                   VALUE 00.
010900     88  MOVMAST-END-OF-FILE                  VALUE 10.
011000     88  MOVMAST-FILE-ERROR                   VALUE 30 THRU 99.
011100
011200 01  WS-MOVNEW-FS                     PIC X(02) VALUE SPACES.
011300 01  RE-MOVNEW-FS REDEFINES WS-MOVNEW-FS
011400                                      PIC 9(02).
011500     88  MOVNEW-SUCCESSFUL                    VALUE 00.
011600     88  MOVNEW-FILE-ERROR                    VALUE 30 THRU 99.
011700
011800 01  WS-MOVTXN-FS                     PIC X(02) VALUE SPACES.
011900 01  RE-MOVTXN-FS REDEFINES WS-MOVTXN-FS
012000                                      PIC 9(02).
012100     88  MOVTXN-SUCCESSFUL                    VALUE 00.
012200     88  MOVTXN-END-OF-FILE                   VALUE 10.
012300     88  MOVTXN-FILE-ERROR                    VALUE 30 THRU 99.
012400*
012500*    RUN CONTROLS.
012600*
012700 01  WS-SWITCHES.
012800     03  WS-MOVMAST-EOF-SW            PIC X(01) VALUE "N".
012900         88  MOVMAST-AT-EOF                     VALUE "Y".
013000     03  WS-MOVTXN-EOF-SW             PIC X(01) VALUE "N".
013100         88  MOVTXN-AT-EOF                      VALUE "Y".
013200     03  WS-TXN-VALID-SW              PIC X(01) VALUE "N".
013300         88  TXN-IS-VALID                       VALUE "Y".
013400     03  WS-TXN-DUP-SW                PIC X(01) VALUE "N".
013500         88  TXN-IS-DUPLICATE                   VALUE "Y".
013600     03  FILLER                       PIC X(01) VALUE SPACE.
013700*
013800*    COUNTERS AND THE OBJECT OF THE TITLE TABLE'S DEPENDING
013900*    ON CLAUSE MUST BE DESCRIBED BEFORE THE TABLE ITSELF.
014000*
014100 01  WS-COUNTERS.
014200     03  WS-TITLE-TABLE-CNT           PIC S9(4) COMP VALUE ZERO.
014300     03  WS-TXN-ACCEPTED-CNT          PIC S9(7) COMP VALUE ZERO.
014400     03  WS-TXN-REJECTED-CNT          PIC S9(7) COMP VALUE ZERO.
014500     03  WS-SEARCH-IDX                PIC S9(4) COMP VALUE ZERO.
014600     03  FILLER                       PIC X(01) VALUE SPACE.
014700*
014800*    IN-STORAGE TABLE OF TITLES ALREADY ON THE MASTER (OLD
014900*    MASTER PLUS ANY TITLES ACCEPTED EARLIER IN THIS SAME
015000*    RUN).  MOVMAST HAS NO KEYED ACCESS, SO THIS TABLE - NOT
015100*    A RE-READ OF THE FILE - IS WHAT MAKES THE DUPLICATE-
015200*    TITLE CHECK POSSIBLE.  9999 ENTRIES IS THE LARGEST
015300*    CATALOGUE THE SHOP HAS EVER RUN (SEE TPR 5233 SIZING
015400*    NOTES).
015500*
015600 01  WS-TITLE-TABLE.
015700     03  WS-TITLE-ENTRY      OCCURS 1 TO 9999 TIMES
015800                              DEPENDING ON WS-TITLE-TABLE-CNT
015900                              INDEXED BY WS-TITLE-IDX.
016000         05  WS-TABLE-TITLE           PIC X(40).
016100         05  FILLER                   PIC X(01).
016200
016300 01  WS-REJECT-REASON                 PIC X(30) VALUE SPACES.
016400*
016500*    STANDALONE EDIT-WORK ITEMS FOR THE OPERATOR CONSOLE CONTROL-
016600*    TOTAL MESSAGE - THE COMP COUNTERS ABOVE ARE NOT EDITED FOR
016700*    DISPLAY.
016800*
016900 77  WS-DISPLAY-ACCEPTED-EDIT           PIC ZZZ,ZZ9 VALUE ZERO.
017000 77  WS-DISPLAY-REJECTED-EDIT           PIC ZZZ,ZZ9 VALUE ZERO.
017100
017200 PROCEDURE DIVISION.
017300
017400 main SECTION.
017500 MAIN-START.
017600     OPEN INPUT  MOVMAST
017700     IF NOT MOVMAST-SUCCESSFUL
017800         DISPLAY "MVC0200 - MOVMAST OPEN FAILED, STATUS "
017900                 WS-MOVMAST-FS
018000         GO TO MAIN-ABEND
018100     END-IF
018200
018300     OPEN OUTPUT MOVNEW
018400     IF NOT MOVNEW-SUCCESSFUL
018500         DISPLAY "MVC0200 - MOVNEW OPEN FAILED, STATUS "
018600                 WS-MOVNEW-FS
018700         GO TO MAIN-ABEND
018800     END-IF
018900
019000     OPEN INPUT  MOVTXN
019100     IF NOT MOVTXN-SUCCESSFUL
019200         DISPLAY "MVC0200 - MOVTXN OPEN FAILED, STATUS "
019300                 WS-MOVTXN-FS
019400         GO TO MAIN-ABEND
019500     END-IF
019600
019700     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT
019800         UNTIL MOVMAST-AT-EOF
019900
020000     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT
020100         UNTIL MOVTXN-AT-EOF
020200
020300     PERFORM 900-WRITE-CONTROL-TOTALS THRU 900-EXIT
020400
020500     CLOSE MOVMAST, MOVNEW, MOVTXN
020600
020700     MOVE WS-TXN-ACCEPTED-CNT      TO WS-DISPLAY-ACCEPTED-EDIT
020800     MOVE WS-TXN-REJECTED-CNT      TO WS-DISPLAY-REJECTED-EDIT
020900     DISPLAY "MVC0200 - ACCEPTED: " WS-DISPLAY-ACCEPTED-EDIT
021000             "  REJECTED: " WS-DISPLAY-REJECTED-EDIT
021100
021200     STOP RUN.
021300
021400 MAIN-ABEND.
021500     DISPLAY "MVC0200 - ABNORMAL TERMINATION"
021600     STOP RUN.
021700*
021800*    100-LOAD-MASTER-TABLE COPIES THE OLD MASTER TO THE NEW
021900*    MASTER UNCHANGED AND CAPTURES EVERY TITLE INTO
022000*    WS-TITLE-TABLE SO 220-CHECK-DUPLICATE-TITLE CAN FIND IT.
022100*
022200 100-LOAD-MASTER-TABLE.
022300     READ MOVMAST
022400         AT END
022500             SET MOVMAST-AT-EOF TO TRUE
022600             GO TO 100-EXIT
022700     END-READ
022800
022900     IF NOT MOVMAST-SUCCESSFUL
023000         DISPLAY "MVC0200 - MOVMAST READ ERROR, STATUS "
023100                 WS-MOVMAST-FS
023200         SET MOVMAST-AT-EOF TO TRUE
023300         GO TO 100-EXIT
023400     END-IF
023500
023600     MOVE MVM-OLD-RECORD TO MVM-NEW-RECORD
023700     WRITE MVM-NEW-RECORD
023800     IF NOT MOVNEW-SUCCESSFUL
023900         DISPLAY "MVC0200 - MOVNEW WRITE ERROR, STATUS "
024000                 WS-MOVNEW-FS
024100     END-IF
024200
024300     ADD 1 TO WS-TITLE-TABLE-CNT
024400     SET WS-TITLE-IDX TO WS-TITLE-TABLE-CNT
024500     MOVE MVM-TITLE OF MVM-OLD-RECORD
024600                            TO WS-TABLE-TITLE (WS-TITLE-IDX).
024700 100-EXIT.
024800     EXIT.
024900*
025000*    200-PROCESS-TRANSACTIONS READS ONE TRANSACTION, VALIDATES
025100*    IT, CHECKS FOR A DUPLICATE TITLE, AND EITHER APPENDS IT TO
025200*    THE NEW MASTER OR REJECTS IT.
025300*
025400 200-PROCESS-TRANSACTIONS.
025500     READ MOVTXN
025600         AT END
025700             SET MOVTXN-AT-EOF TO TRUE
025800             GO TO 200-EXIT
025900     END-READ
026000
026100     IF NOT MOVTXN-SUCCESSFUL
026200         DISPLAY "MVC0200 - MOVTXN READ ERROR, STATUS "
026300                 WS-MOVTXN-FS
026400         SET MOVTXN-AT-EOF TO TRUE
026500         GO TO 200-EXIT
026600     END-IF
026700
026800     PERFORM 210-VALIDATE-TRANSACTION THRU 210-EXIT
026900
027000     IF TXN-IS-VALID
027100         PERFORM 220-CHECK-DUPLICATE-TITLE THRU 220-EXIT
027200         IF TXN-IS-DUPLICATE
027300             MOVE "DUPLICATE TITLE"  TO WS-REJECT-REASON
027400             PERFORM 240-REJECT-TRANSACTION THRU 240-EXIT
027500         ELSE
027600             PERFORM 230-WRITE-MASTER-RECORD THRU 230-EXIT
027700         END-IF
027800     ELSE
027900         MOVE "TITLE REQUIRED"       TO WS-REJECT-REASON
028000         PERFORM 240-REJECT-TRANSACTION THRU 240-EXIT
028100     END-IF.
028200 200-EXIT.
028300     EXIT.
028400*
028500*    210-VALIDATE-TRANSACTION - THE ONLY VALIDATION RULE IN THE
028600*    ORIGINAL SERVICE IS THAT THE TITLE MUST BE PRESENT.
028700*
028800 210-VALIDATE-TRANSACTION.
028900     SET TXN-IS-VALID TO FALSE
029000     MOVE "N" TO WS-TXN-VALID-SW
029100
029200     IF MVT-TITLE OF MVT-TXN-RECORD NOT = SPACES
029300         MOVE "Y" TO WS-TXN-VALID-SW
029400     END-IF.
029500 210-EXIT.
029600     EXIT.
029700*
029800*    220-CHECK-DUPLICATE-TITLE - SEQUENTIAL SEARCH OF THE
029900*    IN-STORAGE TITLE TABLE.  THE TABLE IS NOT KEPT IN TITLE
030000*    SEQUENCE (THE MASTER NEVER WAS), SO SEARCH ALL, NOT
030100*    SEARCH ALL WITH A KEY.
030200*
030300 220-CHECK-DUPLICATE-TITLE.
030400     MOVE "N" TO WS-TXN-DUP-SW
030500
030600     IF WS-TITLE-TABLE-CNT = ZERO
030700         GO TO 220-EXIT
030800     END-IF
030900
031000     SET WS-TITLE-IDX TO 1
031100     SEARCH WS-TITLE-ENTRY
031200         AT END
031300             CONTINUE
031400         WHEN WS-TABLE-TITLE (WS-TITLE-IDX) =
031500              MVT-TITLE OF MVT-TXN-RECORD
031600                 MOVE "Y" TO WS-TXN-DUP-SW
031700     END-SEARCH.
031800 220-EXIT.
031900     EXIT.
032000*
032100*    230-WRITE-MASTER-RECORD BUILDS THE NEW MVM-NEW-RECORD AND
032200*    APPENDS IT TO THE NEW MASTER, THEN ADDS THE TITLE TO THE
032300*    TABLE SO A REPEATED TITLE LATER IN THE SAME TRANSACTION
032400*    FILE IS ALSO CAUGHT AS A DUPLICATE.
032500*
032600 230-WRITE-MASTER-RECORD.
032700     MOVE SPACES                     TO MVM-NEW-RECORD
032800     MOVE MVT-TITLE OF MVT-TXN-RECORD
032900                                      TO MVM-TITLE OF MVM-NEW-RECORD
033000
033100     IF MVT-DIRECTOR OF MVT-TXN-RECORD = SPACES
033200         MOVE SPACES                 TO MVM-DIRECTOR OF MVM-NEW-RECORD
033300         MOVE "N"                    TO MVM-DIRECTOR-PRESENT
033400                                         OF MVM-NEW-RECORD
033500     ELSE
033600         MOVE MVT-DIRECTOR OF MVT-TXN-RECORD
033700                                      TO MVM-DIRECTOR OF MVM-NEW-RECORD
033800         MOVE "Y"                    TO MVM-DIRECTOR-PRESENT
033900                                         OF MVM-NEW-RECORD
034000     END-IF
034100
034200     IF MVT-RATING OF MVT-TXN-RECORD = ZERO
034300         MOVE ZERO                   TO MVM-RATING OF MVM-NEW-RECORD
034400         MOVE "N"                    TO MVM-RATING-PRESENT
034500                                         OF MVM-NEW-RECORD
034600     ELSE
034700         MOVE MVT-RATING OF MVT-TXN-RECORD
034800                                      TO MVM-RATING OF MVM-NEW-RECORD
034900         MOVE "Y"                    TO MVM-RATING-PRESENT
035000                                         OF MVM-NEW-RECORD
035100     END-IF
035200
035300     WRITE MVM-NEW-RECORD
035400     IF NOT MOVNEW-SUCCESSFUL
035500         DISPLAY "MVC0200 - MOVNEW WRITE ERROR, STATUS "
035600                 WS-MOVNEW-FS
035700     END-IF
035800
035900     ADD 1 TO WS-TITLE-TABLE-CNT
036000     SET WS-TITLE-IDX TO WS-TITLE-TABLE-CNT
036100     MOVE MVT-TITLE OF MVT-TXN-RECORD
036200                            TO WS-TABLE-TITLE (WS-TITLE-IDX)
036300
036400     ADD 1 TO WS-TXN-ACCEPTED-CNT.
036500 230-EXIT.
036600     EXIT.
036700*
036800*    240-REJECT-TRANSACTION - NOTHING IS WRITTEN TO THE NEW
036900*    MASTER; THE REJECTION IS LOGGED TO THE OPERATOR CONSOLE
037000*    AND COUNTED FOR THE CONTROL-TOTAL LINE.
037100*
037200 240-REJECT-TRANSACTION.
037300     DISPLAY "MVC0200 - TRANSACTION REJECTED - "
037400             WS-REJECT-REASON " - TITLE: "
037500             MVT-TITLE OF MVT-TXN-RECORD
037600     ADD 1 TO WS-TXN-REJECTED-CNT.
037700 240-EXIT.
037800     EXIT.
037900*
038000*    900-WRITE-CONTROL-TOTALS - ACCEPTED/REJECTED COUNTS FOR
038100*    THE RUN, WRITTEN TO THE OPERATOR CONSOLE (THIS PROGRAM
038200*    HAS NO PRINT FILE OF ITS OWN - MVC0100'S NEXT RUN WILL
038300*    SHOW THE ACCEPTED ADDS ON THE CATALOGUE LISTING).
038400*
038500 900-WRITE-CONTROL-TOTALS.
038600     MOVE WS-TXN-ACCEPTED-CNT      TO WS-DISPLAY-ACCEPTED-EDIT
038700     MOVE WS-TXN-REJECTED-CNT      TO WS-DISPLAY-REJECTED-EDIT
038800     DISPLAY "MVC0200 - CONTROL TOTALS"
038900     DISPLAY "MVC0200 -   TRANSACTIONS ACCEPTED: "
039000             WS-DISPLAY-ACCEPTED-EDIT
039100     DISPLAY "MVC0200 -   TRANSACTIONS REJECTED: "
039200             WS-DISPLAY-REJECTED-EDIT.
039300 900-EXIT.
039400     EXIT.
