000100****************************************************************
000200*                                                                *
000300*    MOVQALIB  -  MOVTXN                                        *
000400*    ADD-MOVIE TRANSACTION RECORD FOR THE MOVIE CATALOGUE       *
000500*    SYSTEM - ONE RECORD PER MOVIE TO BE ADDED TO THE MASTER.   *
000600*                                                                *
000700*    MODIFIER         DATE        DESCRIPTION OF CHANGE         *
000800*    --------------------------------------------------------   *
000900*    R.OKAFOR       03/11/91   ORIGINAL MEMBER.  TPR 4412        *
001000*    S.VANCE        09/14/98   YEAR-2000 READINESS REVIEW - NO  *
001100*                              DATE FIELDS ON THIS RECORD, NO    *
001200*                              CHANGE REQUIRED.  TPR 5190        *
001300*                                                                *
001400****************************************************************
001500*
001600 01  MVT-TXN-RECORD.
001700*
001800*        TXN-TITLE IS REQUIRED.  A BLANK OR LOW-VALUES TITLE
001900*        CAUSES MVC0200 TO REJECT THE WHOLE TRANSACTION - SEE
002000*        PARAGRAPH 210-VALIDATE-TRANSACTION.
002100*
002200     03  MVT-TITLE                    PIC X(40).
002300*
002400*        MVT-DIRECTOR MAY BE SUPPLIED BLANK.  A BLANK DIRECTOR
002500*        IS ADDED TO THE MASTER WITH MVM-DIRECTOR-PRESENT SET
002600*        TO "N".
002700*
002800     03  MVT-DIRECTOR                 PIC X(40).
002900*
003000*        MVT-RATING MAY BE SUPPLIED ZERO OR BLANK, MEANING "NO
003100*        RATING SUPPLIED".  ANY FRACTIONAL RATING CAPTURED BY
003200*        THE UPSTREAM ENTRY SCREEN IS ALREADY TRUNCATED TO A
003300*        WHOLE NUMBER BEFORE IT REACHES THIS RECORD.
003400*
003500     03  MVT-RATING                   PIC S9(3).
003600*
003700*        FILLER RESERVED - KEEPS THE TRANSACTION RECORD THE
003800*        SAME PHYSICAL LENGTH AS THE MASTER RECORD SO THE TWO
003900*        FILES CAN SHARE ONE BLOCKING FACTOR ON TAPE.
004000*
004100     03  FILLER                       PIC X(07).
